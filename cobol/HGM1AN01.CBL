000100******************************************************************
000200* FECHA       : 11/04/1986                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : LABORATORIO CLINICO - HEMOGRAMA                  *
000500* PROGRAMA    : HGM1AN01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE PACIENTES Y EL ARCHIVO DE       *
000800*             : HEMOGRAMAS, COMPARA CADA PARAMETRO CONTRA SU      *
000900*             : FAIXA DE REFERENCIA (SEGUN TIPO, SEXO Y EDAD) Y   *
001000*             : GRABA UN REGISTRO DE DESVIO POR CADA PARAMETRO    *
001100*             : FUERA DE RANGO, CLASIFICANDO LA SEVERIDAD.        *
001200* ARCHIVOS    : PACIENTE=C, HEMOGRAM=C, DESVIOS=A, RELATRIO=A     *
001300* ACCION (ES) : C=CONSULTAR (LECTURA), A=AGREGA (GRABACION)       *
001400* INSTALADO   : 11/04/1986                                       *
001500* BPM/RATIONAL: 114402                                           *
001600* NOMBRE      : ANALISIS DE DESVIOS DE HEMOGRAMA                  *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    HGM1AN01.
002100 AUTHOR.        ERICK RAMIREZ.
002200 INSTALLATION.  LABORATORIO CLINICO - DEPTO DE SISTEMAS.
002300 DATE-WRITTEN.  11/04/1986.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - PROHIBIDA SU DIVULGACION.
002600******************************************************************
002700*                    H I S T O R I A L   D E   C A M B I O S     *
002800******************************************************************
002900*   11/04/1986  EEDR  ESTRUCTURA ORIGINAL. LECTURA DE PACIENTES   *
003000*                     Y HEMOGRAMAS, CALCULO DE DESVIO CONTRA      *
003100*                     FAIXA FIJA POR TIPO DE PARAMETRO.           *
003200*   02/07/1987  EEDR  SE AGREGA CLASIFICACION DE SEVERIDAD        *
003300*                     (LEVE/MODERADO/GRAVE/CRITICO) Y REPORTE     *
003400*                     DE SUBTOTALES POR HEMOGRAMA.                *
003500*   14/11/1988  PEDR  SE AGREGA FAIXA DIFERENCIADA POR SEXO PARA  *
003600*                     HEMOGLOBINA, HEMATOCRITO Y ERITROCITOS.     *
003700*   09/05/1990  PEDR  SE AGREGA FAIXA PEDIATRICA/ADOLESCENTE DE   *
003800*                     HEMOGLOBINA SEGUN EDAD DEL PACIENTE.        *
003900*   03/09/1991  PEDR  SE AGREGA REDEFINES DE FECHA DE NACIMIENTO  *
004000*                     Y CALCULO DE EDAD EN TIEMPO DE EJECUCION.   *
004100*   20/02/1994  PEDR  SE AGREGA REDEFINES DE FECHA DE COLETA PARA *
004200*                     IMPRESION EN REPORTE.                       *
004300*   17/06/1996  EEDR  SE AGREGA MENSAJE ESPECIAL PARA ANEMIA      *
004400*                     (HEMOGLOBINA BAJA) DIFERENCIADO DEL DESVIO  *
004500*                     GENERAL.                                   *
004600*   08/01/1999  EEDR  REVISION Y2K. PAC-DATA-NASC Y HEM-DATA-     *
004700*                     COLETA YA TRAEN EL SIGLO COMPLETO           *
004800*                     (CCYYMMDD). SE ELIMINA LA VENTANA DE SIGLO  *
004900*                     QUE TENIA ESTE PROGRAMA PARA FECHAS DE DOS  *
005000*                     DIGITOS. SE PROBO CON FECHAS 1999/2000.     *
005100*   22/10/2001  PEDR  SE QUITA EL USO DE FUNCTION INTEGER-OF-DATE *
005200*                     EN EL CALCULO DE EDAD POR INSTRUCCION DE    *
005300*                     AUDITORIA DE SISTEMAS (COMPILADOR NUEVO NO  *
005400*                     LA SOPORTA EN TODOS LOS AMBIENTES); SE       *
005500*                     REEMPLAZA POR RESTA DIRECTA DE ANO/MES/DIA. *
005600*   05/03/2003  EEDR  SE AGREGA TOTAL GENERAL AL FINAL DEL        *
005700*                     REPORTE CON EL DESGLOSE DE SEVERIDAD.       *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS CLASSE-MINUSCULA IS "a" THRU "z"
006400     UPSI-0 ON  STATUS IS CHAVE-ESPECIAL-ATIVA
006500            OFF STATUS IS CHAVE-ESPECIAL-INATIVA.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    LOS CUATRO ARCHIVOS DEL BATCH SON SECUENCIALES (LINE
006900*    SEQUENTIAL); NO HAY ACCESO INDEXADO A NINGUNO. CADA UNO
007000*    TIENE SU PROPIO PAR FS-/FSE- PARA LA RUTINA DE LA CASA
007100*    'DEBD1R00' (VER 010-ABRIR-ARQUIVOS).
007200     SELECT PACIENTE-IN  ASSIGN TO PACIENTE
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            ACCESS       IS SEQUENTIAL
007500            FILE STATUS  IS FS-PACIENTE
007600                             FSE-PACIENTE.
007700
007800     SELECT HEMOGRAMA-IN ASSIGN TO HEMOGRAM
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            ACCESS       IS SEQUENTIAL
008100            FILE STATUS  IS FS-HEMOGRAMA
008200                             FSE-HEMOGRAMA.
008300
008400     SELECT DESVIO-OUT   ASSIGN TO DESVIOS
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            ACCESS       IS SEQUENTIAL
008700            FILE STATUS  IS FS-DESVIO
008800                             FSE-DESVIO.
008900
009000     SELECT REPORT-OUT   ASSIGN TO RELATRIO
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            ACCESS       IS SEQUENTIAL
009300            FILE STATUS  IS FS-REPORTE
009400                             FSE-REPORTE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800******************************************************************
009900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010000******************************************************************
010100*   MAESTRO DE PACIENTES (LEIDO UNA SOLA VEZ, ARMA TABLA EN WS).
010200*   ARCHIVO DE HEMOGRAMAS: CABECERA SEGUIDA DE SUS PARAMETROS.
010300*   SALIDA DE DESVIOS DETECTADOS (UN REGISTRO POR PARAMETRO).
010400*   REPORTE DE ANALISIS (CABECERA, DETALLE, SUBTOTAL, TOTAL).
010500 FD  PACIENTE-IN
010600     LABEL RECORD IS STANDARD.
010700     COPY HGMPACI.
010800
010900 FD  HEMOGRAMA-IN
011000     LABEL RECORD IS STANDARD.
011100*    LA CABECERA Y EL DETALLE DE PARAMETRO COMPARTEN EL MISMO
011200*    AREA DE REGISTRO (MISMO ARCHIVO, DOS FORMATOS DE LINEA);
011300*    EL PROGRAMA SABE CUAL ESTA LEYENDO POR EL CONTADOR
011400*    HEM-QTD-PARAM GUARDADO AL LEER LA CABECERA.
011500     COPY HGMHEM1.
011600     COPY HGMPAR1.
011700
011800 FD  DESVIO-OUT
011900     LABEL RECORD IS STANDARD.
012000     COPY HGMDSV1.
012100
012200 FD  REPORT-OUT
012300     LABEL RECORD IS STANDARD.
012400 01  REG-RELATORIO.
012500     05  REL-LINHA                    PIC X(130).
012600     05  FILLER                       PIC X(02).
012700
012800 WORKING-STORAGE SECTION.
012900******************************************************************
013000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013100******************************************************************
013200 01  WKS-FS-STATUS.
013300     02  WKS-STATUS.
013400*      MAESTRO DE PACIENTES.
013500         04  FS-PACIENTE            PIC 9(02) VALUE ZEROES.
013600         04  FSE-PACIENTE.
013700             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013800             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013900             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014000*      ARCHIVO DE HEMOGRAMAS.
014100         04  FS-HEMOGRAMA           PIC 9(02) VALUE ZEROES.
014200         04  FSE-HEMOGRAMA.
014300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014600*      SALIDA DE DESVIOS.
014700         04  FS-DESVIO              PIC 9(02) VALUE ZEROES.
014800         04  FSE-DESVIO.
014900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015200*      REPORTE DE ANALISIS.
015300         04  FS-REPORTE             PIC 9(02) VALUE ZEROES.
015400         04  FSE-REPORTE.
015500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015800*      VARIABLES RUTINA DE FSE (VER CALL 'DEBD1R00').
015900     02  PROGRAMA                  PIC X(08) VALUE "HGM1AN01".
016000     02  ARCHIVO                   PIC X(08) VALUE SPACES.
016100     02  ACCION                    PIC X(01) VALUE SPACES.
016200     02  LLAVE                     PIC X(32) VALUE SPACES.
016300     02  FILLER                    PIC X(04) VALUE SPACES.
016400******************************************************************
016500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016600******************************************************************
016700 01  WKS-FLAGS.
016800*    LOS DOS SWITCHES DE FIN-DE-ARQUIVO DEL BATCH, CADA UNO
016900*    PROBADO CON SU 88-LEVEL EN VEZ DE COMPARAR LA PIC X(01)
017000*    DIRECTAMENTE EN LOS PERFORM ... UNTIL.
017100     05  WKS-FIM-PACIENTE           PIC X(01) VALUE "N".
017200         88  FIM-PACIENTE                      VALUE "S".
017300     05  WKS-FIM-HEMOGRAMA          PIC X(01) VALUE "N".
017400         88  FIM-HEMOGRAMA                     VALUE "S".
017500     05  FILLER                     PIC X(02) VALUE SPACES.
017600
017700 01  WKS-DATA-EXECUCAO.
017800*    FECHA DEL SISTEMA AL MOMENTO DE CORRER EL BATCH (NO LA
017900*    FECHA DE COLETA DE NINGUNA MUESTRA), LEIDA EN
018000*    020-LER-DATA-EXECUCAO E IMPRESA EN EL ENCABEZADO.
018100     05  WKS-DATA-EXEC              PIC 9(08).
018200     05  WKS-DATA-EXEC-R REDEFINES WKS-DATA-EXEC.
018300         10  WKS-EXEC-ANO            PIC 9(04).
018400         10  WKS-EXEC-MES            PIC 9(02).
018500         10  WKS-EXEC-DIA            PIC 9(02).
018600*    VERSION EDITADA DD/MM/CCYY PARA EL ENCABEZADO DEL REPORTE.
018700     05  WKS-DATA-EXEC-ED.
018800         10  WKS-EXEC-ED-DIA         PIC 9(02).
018900         10  FILLER                 PIC X(01) VALUE "/".
019000         10  WKS-EXEC-ED-MES         PIC 9(02).
019100         10  FILLER                 PIC X(01) VALUE "/".
019200         10  WKS-EXEC-ED-ANO         PIC 9(04).
019300     05  FILLER                     PIC X(03) VALUE SPACES.
019400
019500******************************************************************
019600*    TABLA DE PACIENTES EN MEMORIA, CLAVE ASCENDENTE PAC-ID,     *
019700*    CARGADA UNA SOLA VEZ AL INICIO (NO HAY ACCESO INDEXADO EN   *
019800*    PACIENTE-IN, QUE ES SECUENCIAL); SE BUSCA POR SEARCH ALL.   *
019900******************************************************************
020000 01  WKS-TAB-PACIENTES.
020100     05  WKS-QTD-PACIENTES         PIC 9(05) COMP VALUE ZERO.
020200     05  WKS-PACIENTE OCCURS 1 TO 2000 TIMES
020300                      DEPENDING ON WKS-QTD-PACIENTES
020400                      ASCENDING KEY IS PAC-ID-TAB
020500                      INDEXED BY WKS-IX-PAC.
020600         10  PAC-ID-TAB             PIC X(10).
020700         10  PAC-NOME-TAB           PIC X(40).
020800         10  PAC-GENERO-TAB         PIC X(06).
020900         10  PAC-DATA-NASC-TAB      PIC 9(08).
021000         10  PAC-IDADE-TAB          PIC 9(03) COMP.
021100         10  PAC-IDADE-CONHECIDA-TAB PIC X(01).
021200*            "N" CUANDO PAC-DATA-NASC-TAB VIENE EN CEROS O
021300*            INVALIDA; LAS FAIXAS QUE DEPENDEN DE EDAD ASUMEN
021400*            ADULTO POR DEFECTO EN ESE CASO.
021500             88  PAC-IDADE-TAB-CONHECIDA    VALUE "S".
021600             88  PAC-IDADE-TAB-DESCONHECIDA VALUE "N".
021700         10  FILLER                 PIC X(08).
021800
021900*    COPIA DE LOS DATOS DEL PACIENTE DEL HEMOGRAMA QUE SE ESTA
022000*    ANALIZANDO EN ESTE MOMENTO (SE LOCALIZA EN 220-LOCALIZA-
022100*    PACIENTE Y SE USA DURANTE TODO EL PROCESO DE ESE HEMOGRAMA).
022200 01  WKS-PACIENTE-ATUAL.
022300     05  WKS-GENERO-ATUAL           PIC X(06) VALUE SPACES.
022400     05  WKS-IDADE-ATUAL            PIC 9(03) COMP VALUE ZERO.
022500     05  WKS-IDADE-ATUAL-CONHECIDA  PIC X(01) VALUE "N".
022600         88  IDADE-ATUAL-CONHECIDA           VALUE "S".
022700     05  FILLER                     PIC X(02) VALUE SPACES.
022800
022900 01  WKS-HEMOGRAMA-ATUAL.
023000*    DATOS DE LA CABECERA DE HEMOGRAMA QUE SE ESTA PROCESANDO,
023100*    CARGADOS EN 210-PROCESSA-HEMOGRAMA Y VALIDOS HASTA QUE SE
023200*    LEA LA SIGUIENTE CABECERA.
023300     05  WKS-HEM-ID-ATUAL           PIC X(10) VALUE SPACES.
023400     05  WKS-HEM-PAC-ID-ATUAL       PIC X(10) VALUE SPACES.
023500     05  WKS-QTD-PARAM-ESPERADOS    PIC 9(03) COMP VALUE ZERO.
023600     05  FILLER                     PIC X(02) VALUE SPACES.
023700
023800 01  WKS-SUBSCRITOS.
023900*    WKS-I CONTROLA EL PERFORM ... UNTIL DE 210-PROCESSA-
024000*    HEMOGRAMA (CUENTA LOS PARAMETROS YA LEIDOS DEL HEMOGRAMA
024100*    ACTUAL CONTRA HEM-QTD-PARAM).
024200     05  WKS-I                      PIC 9(03) COMP VALUE ZERO.
024300     05  FILLER                     PIC X(02) VALUE SPACES.
024400
024500******************************************************************
024600*    FAIXA DE REFERENCIA DO PARAMETRO QUE SE ESTA ANALISANDO     *
024700******************************************************************
024800 01  WKS-FAIXA.
024900     05  WKS-FAIXA-MINIMO           PIC S9(7)V9(4) VALUE ZERO.
025000     05  WKS-FAIXA-MAXIMO           PIC S9(7)V9(4) VALUE ZERO.
025100     05  WKS-FAIXA-UNIDADE          PIC X(12) VALUE SPACES.
025200     05  FILLER                     PIC X(02) VALUE SPACES.
025300
025400 01  WKS-DESVIO-CALC.
025500*    RESULTADO DEL CALCULO DE DESVIO (300-CALCULA-DESVIO),
025600*    CONSULTADO LUEGO EN 310/320/330 PARA CLASIFICAR SEVERIDAD
025700*    Y ARMAR EL TEXTO DE DESCRIPCION.
025800     05  WKS-DIRECAO-DESVIO         PIC X(01) VALUE SPACES.
025900         88  DESVIO-ABAIXO                    VALUE "B".
026000         88  DESVIO-ACIMA                      VALUE "A".
026100     05  WKS-PERCENTUAL-CALC        PIC S9(5)V9(2) COMP-3
026200                                     VALUE ZERO.
026300     05  FILLER                     PIC X(02) VALUE SPACES.
026400
026500*    CONTADOR DE POSICION PARA EL COMPACTADO DE CAMPOS (77-LEVEL,
026600*    COMO SE ACOSTUMBRA PARA CONTADORES SUELTOS DE TRABAJO).
026700 77  WKS-CMP-POS                PIC 9(02) COMP VALUE ZERO.
026800******************************************************************
026900*    CAMPOS PARA FORMATEAR VALORES NUMERICOS DENTRO DEL TEXTO    *
027000*    DE DESCRIPCION Y DE LAS LINEAS DEL REPORTE.                 *
027100******************************************************************
027200 01  WKS-NUM-CALC.
027300     05  WKS-NUM-1D                 PIC S9(7)V9(1) COMP-3
027400                                     VALUE ZERO.
027500     05  WKS-NUM-2D                 PIC S9(7)V9(2) COMP-3
027600                                     VALUE ZERO.
027700     05  WKS-PCT-1D                 PIC S9(5)V9(1) COMP-3
027800                                     VALUE ZERO.
027900     05  FILLER                     PIC X(02) VALUE SPACES.
028000*    CAMPOS EDITADOS SUELTOS (77-LEVEL, NO FORMAN PARTE DE NINGUN
028100*    REGISTRO, SOLO SIRVEN DE PASO PARA ARMAR TEXTO DE REPORTE).
028200 77  WKS-ED-1D                      PIC -(6)9.9.
028300 77  WKS-ED-2D                      PIC -(6)9.99.
028400 77  WKS-ED-PCT                     PIC -(4)9.9.
028500 77  WKS-ED-CONT                    PIC Z(6)9.
028600
028700 01  WKS-COMPACTA.
028800*    AREA DE TRABAJO DE 340-COMPACTA-CAMPO: EL CALLER MUEVE SU
028900*    CAMPO EDITADO A WKS-CMP-ENTRA, 340 DEVUELVE EL RESULTADO
029000*    SIN ESPACIOS A LA IZQUIERDA EN WKS-CMP-SAIDA.
029100     05  WKS-CMP-ENTRA              PIC X(15) VALUE SPACES.
029200     05  WKS-CMP-SAIDA              PIC X(15) VALUE SPACES.
029300     05  FILLER                     PIC X(04) VALUE SPACES.
029400
029500 01  WKS-TEXTOS-DESCRICAO.
029600     05  WKS-TXT-VALOR              PIC X(15) VALUE SPACES.
029700     05  WKS-TXT-MINIMO             PIC X(15) VALUE SPACES.
029800     05  WKS-TXT-MAXIMO             PIC X(15) VALUE SPACES.
029900     05  WKS-TXT-PERCENT            PIC X(15) VALUE SPACES.
030000     05  WKS-TXT-DIRECAO            PIC X(05) VALUE SPACES.
030100     05  WKS-DESC-GENERO            PIC X(13) VALUE SPACES.
030200     05  WKS-TXT-CONT-1             PIC X(15) VALUE SPACES.
030300     05  WKS-TXT-CONT-2             PIC X(15) VALUE SPACES.
030400     05  WKS-TXT-CONT-3             PIC X(15) VALUE SPACES.
030500     05  WKS-TXT-CONT-4             PIC X(15) VALUE SPACES.
030600     05  WKS-TXT-CONT-5             PIC X(15) VALUE SPACES.
030700     05  WKS-TXT-CONT-6             PIC X(15) VALUE SPACES.
030800     05  WKS-TXT-CONT-7             PIC X(15) VALUE SPACES.
030900     05  FILLER                     PIC X(02) VALUE SPACES.
031000
031100******************************************************************
031200*    CONTADORES POR HEMOGRAMA (REINICIADOS EN CADA CABECERA)    *
031300*    Y CONTADORES GENERALES (ACUMULADOS HASTA EL FINAL).         *
031400******************************************************************
031500 01  WKS-CONTADORES-HEMO.
031600*    ZERADOS AL EMPEZAR CADA HEMOGRAMA EN 210-PROCESSA-HEMOGRAMA;
031700*    520-IMPRIME-QUEBRA LOS IMPRIME Y LOS SUMA A LOS "-GERAL"
031800*    ANTES DE LEER LA SIGUIENTE CABECERA.
031900     05  WKS-QTD-PARAM-ANALISADOS   PIC 9(05) COMP VALUE ZERO.
032000     05  WKS-QTD-DESVIOS            PIC 9(05) COMP VALUE ZERO.
032100     05  WKS-QTD-LEVE               PIC 9(05) COMP VALUE ZERO.
032200     05  WKS-QTD-MODERADO           PIC 9(05) COMP VALUE ZERO.
032300     05  WKS-QTD-GRAVE              PIC 9(05) COMP VALUE ZERO.
032400     05  WKS-QTD-CRITICO            PIC 9(05) COMP VALUE ZERO.
032500     05  FILLER                     PIC X(02) VALUE SPACES.
032600
032700 01  WKS-CONTADORES-GERAL.
032800*    ACUMULADOS DESDE EL PRIMER HEMOGRAMA HASTA EL FIN DE
032900*    ARQUIVO; SE IMPRIMEN UNA SOLA VEZ EN 600-IMPRIME-TOTAL-
033000*    GERAL. PIC 9(07) PORQUE EL VOLUMEN DE UNA CORRIDA PUEDE
033100*    SUPERAR LOS 99999 DE LOS CONTADORES POR HEMOGRAMA.
033200     05  WKS-QTD-HEMOGRAMAS-GERAL   PIC 9(07) COMP VALUE ZERO.
033300     05  WKS-QTD-PARAM-GERAL        PIC 9(07) COMP VALUE ZERO.
033400     05  WKS-QTD-DESVIOS-GERAL      PIC 9(07) COMP VALUE ZERO.
033500     05  WKS-QTD-LEVE-GERAL         PIC 9(07) COMP VALUE ZERO.
033600     05  WKS-QTD-MODERADO-GERAL     PIC 9(07) COMP VALUE ZERO.
033700     05  WKS-QTD-GRAVE-GERAL        PIC 9(07) COMP VALUE ZERO.
033800     05  WKS-QTD-CRITICO-GERAL      PIC 9(07) COMP VALUE ZERO.
033900     05  FILLER                     PIC X(02) VALUE SPACES.
034000
034100******************************************************************
034200*    AREA DE IMPRESION DO REPORTE                                *
034300******************************************************************
034400 01  WKS-LINHA-REL                  PIC X(132) VALUE SPACES.
034500
034600 01  WKS-LINHA-DET.
034700*    LINEA DE DETALLE DEL REPORTE, ARMADA EN 510-IMPRIME-
034800*    DETALHE. ORDEN DE COLUMNAS: ID DE HEMOGRAMA, PARAMETRO,
034900*    VALOR, FAIXA DE REFERENCIA, PERCENTUAL DE DESVIO Y
035000*    SEVERIDADE, SEPARADAS POR FILEIRAS DE FILLER EN BLANCO.
035100     05  LDET-HEM-ID                PIC X(10).
035200     05  FILLER                     PIC X(02) VALUE SPACES.
035300     05  LDET-PARAM                 PIC X(14).
035400     05  FILLER                     PIC X(01) VALUE SPACES.
035500     05  LDET-VALOR                 PIC -(8)9.99.
035600     05  FILLER                     PIC X(01) VALUE SPACES.
035700     05  LDET-FAIXA                 PIC X(25).
035800     05  FILLER                     PIC X(01) VALUE SPACES.
035900     05  LDET-PCT                   PIC X(08).
036000     05  FILLER                     PIC X(01) VALUE SPACES.
036100     05  LDET-SEVER                 PIC X(08).
036200     05  FILLER                     PIC X(49) VALUE SPACES.
036300
036400 PROCEDURE DIVISION.
036500******************************************************************
036600*               S E C C I O N    P R I N C I P A L
036700******************************************************************
036800 000-MAIN SECTION.
036900*    ABRE ARCHIVOS, LEE EL TARJETON DE FECHA, IMPRIME LA
037000*    CABECERA DEL REPORTE Y CARGA LA TABLA DE PACIENTES ANTES
037100*    DE EMPEZAR A LEER HEMOGRAMAS.
037200     PERFORM 010-ABRIR-ARQUIVOS
037300     PERFORM 020-LER-DATA-EXECUCAO
037400     PERFORM 500-IMPRIME-CABECALHO
037500     PERFORM 030-CARREGAR-PACIENTES
037600*    UN HEMOGRAMA A LA VEZ HASTA FIN DE ARCHIVO; CADA VUELTA
037700*    DEL 210 CONSUME LA CABECERA Y TODOS SUS PARAMETROS.
037800     PERFORM 200-LER-HEMOGRAMA
037900     PERFORM 210-PROCESSA-HEMOGRAMA  UNTIL FIM-HEMOGRAMA
038000*    CIERRE: TOTAL GENERAL, CIERRE DE ARCHIVOS Y FIN DEL BATCH.
038100     PERFORM 600-IMPRIME-TOTAL-GERAL
038200     PERFORM 900-FECHAR-ARQUIVOS
038300     STOP RUN.
038400 000-MAIN-E. EXIT.
038500
038600 010-ABRIR-ARQUIVOS SECTION.
038700*    ABRE LOS CUATRO ARCHIVOS DE LA CORRIDA. SI CUALQUIERA FALLA
038800*    SE LLAMA A LA RUTINA DE LA CASA 'DEBD1R00' PARA DEJAR EL
038900*    DETALLE DEL ERROR EN SPOOL (IGUAL QUE EN TODOS LOS DEMAS
039000*    PROGRAMAS DE LA APLICACION) Y SE TERMINA LA CORRIDA.
039100     OPEN INPUT  PACIENTE-IN
039200     IF FS-PACIENTE NOT = 0
039300        MOVE "PACIENTE" TO ARCHIVO
039400        MOVE "C"        TO ACCION
039500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039600                               FS-PACIENTE, FSE-PACIENTE
039700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO PACIENTE<<<"
039800        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
039900        STOP RUN
040000     END-IF
040100
040200*    MAESTRO DE PACIENTES YA ABIERTO; SIGUE EL ARCHIVO DE
040300*    HEMOGRAMAS (CABECERAS + PARAMETROS).
040400     OPEN INPUT  HEMOGRAMA-IN
040500     IF FS-HEMOGRAMA NOT = 0
040600        MOVE "HEMOGRAM" TO ARCHIVO
040700        MOVE "C"        TO ACCION
040800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040900                               FS-HEMOGRAMA, FSE-HEMOGRAMA
041000        PERFORM 900-FECHAR-ARQUIVOS
041100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO HEMOGRAM<<<"
041200        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
041300        STOP RUN
041400     END-IF
041500
041600*    SALIDA DE DESVIOS DETECTADOS (UN REGISTRO POR PARAMETRO
041700*    FUERA DE FAIXA).
041800     OPEN OUTPUT DESVIO-OUT
041900     IF FS-DESVIO NOT = 0
042000        MOVE "DESVIOS " TO ARCHIVO
042100        MOVE "A"        TO ACCION
042200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042300                               FS-DESVIO, FSE-DESVIO
042400        PERFORM 900-FECHAR-ARQUIVOS
042500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO DESVIOS<<<"
042600        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
042700        STOP RUN
042800     END-IF
042900
043000*    REPORTE DE ANALISIS (CABECERA/DETALLE/SUBTOTAL/TOTAL).
043100     OPEN OUTPUT REPORT-OUT
043200     IF FS-REPORTE NOT = 0
043300        MOVE "RELATRIO" TO ARCHIVO
043400        MOVE "A"        TO ACCION
043500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043600                               FS-REPORTE, FSE-REPORTE
043700        PERFORM 900-FECHAR-ARQUIVOS
043800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RELATRIO<<<"
043900        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
044000        STOP RUN
044100     END-IF.
044200 010-ABRIR-ARQUIVOS-E. EXIT.
044300
044400*--> LA FECHA DE EJECUCION VIENE DEL TARJETON, IGUAL QUE LAS
044500*--> FECHAS DE CORTE DE LOS DEMAS PROGRAMAS DE LA APLICACION.
044600 020-LER-DATA-EXECUCAO SECTION.
044700     ACCEPT WKS-DATA-EXEC FROM SYSIN
044800     MOVE WKS-EXEC-DIA TO WKS-EXEC-ED-DIA
044900     MOVE WKS-EXEC-MES TO WKS-EXEC-ED-MES
045000     MOVE WKS-EXEC-ANO TO WKS-EXEC-ED-ANO.
045100 020-LER-DATA-EXECUCAO-E. EXIT.
045200
045300******************************************************************
045400*    CARGA DE PACIENTES EN TABLA. SE PRECALCULA AQUI EL SEXO       *
045500*    NORMALIZADO Y LA EDAD, PUES LA FAIXA DE REFERENCIA DEPENDE    *
045600*    DE AMBOS Y NO SE QUIERE RECALCULAR POR CADA PARAMETRO.         *
045700******************************************************************
045800 030-CARREGAR-PACIENTES SECTION.
045900*    REINICIA EL CONTADOR DE LA TABLA Y LEE TODO EL MAESTRO DE
046000*    PACIENTES DE UNA SOLA PASADA, CARGANDO WKS-TAB-PACIENTES
046100*    (ASCENDENTE POR PAC-ID, CLAVE QUE YA TRAE EL ARCHIVO).
046200     MOVE 0 TO WKS-QTD-PACIENTES
046300     PERFORM 040-LER-PACIENTE
046400     PERFORM 050-CARREGA-PACIENTE UNTIL FIM-PACIENTE.
046500 030-CARREGAR-PACIENTES-E. EXIT.
046600
046700 040-LER-PACIENTE SECTION.
046800*    LECTURA SIMPLE, CON MARCA DE FIN PARA EL PERFORM ... UNTIL
046900*    DE 030-CARREGAR-PACIENTES.
047000     READ PACIENTE-IN
047100        AT END
047200           MOVE "S" TO WKS-FIM-PACIENTE
047300     END-READ.
047400 040-LER-PACIENTE-E. EXIT.
047500
047600 050-CARREGA-PACIENTE SECTION.
047700*    PASA EL REGISTRO LEIDO A LA ENTRADA DE TABLA CORRESPONDIENTE
047800*    Y PRECALCULA SEXO NORMALIZADO Y EDAD (VER 060 Y 070) PARA
047900*    NO TENER QUE REPETIR ESE CALCULO POR CADA PARAMETRO LUEGO.
048000     ADD 1 TO WKS-QTD-PACIENTES
048100     MOVE PAC-ID        TO PAC-ID-TAB        (WKS-QTD-PACIENTES)
048200     MOVE PAC-NOME       TO PAC-NOME-TAB      (WKS-QTD-PACIENTES)
048300     MOVE PAC-GENERO     TO PAC-GENERO-TAB    (WKS-QTD-PACIENTES)
048400     MOVE PAC-DATA-NASC  TO PAC-DATA-NASC-TAB (WKS-QTD-PACIENTES)
048500     PERFORM 060-NORMALIZA-GENERO
048600     PERFORM 070-CALCULA-IDADE
048700     MOVE WKS-IDADE-ATUAL TO PAC-IDADE-TAB (WKS-QTD-PACIENTES)
048800     MOVE WKS-IDADE-ATUAL-CONHECIDA TO
048900          PAC-IDADE-CONHECIDA-TAB (WKS-QTD-PACIENTES)
049000     PERFORM 040-LER-PACIENTE.
049100 050-CARREGA-PACIENTE-E. EXIT.
049200
049300*--> LA COMPARACION DE SEXO ES INDIFERENTE A MAYUSCULA/MINUSCULA;
049400*--> SE NORMALIZA UNA SOLA VEZ AL CARGAR EL PACIENTE.
049500 060-NORMALIZA-GENERO SECTION.
049600     INSPECT PAC-GENERO-TAB (WKS-QTD-PACIENTES) CONVERTING
049700             "abcdefghijklmnopqrstuvwxyz"
049800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049900 060-NORMALIZA-GENERO-E. EXIT.
050000
050100*--> CALCULA LOS AÑOS CUMPLIDOS ENTRE LA FECHA DE NACIMIENTO Y LA
050200*--> FECHA DE EJECUCION. SE RESTAN LOS AÑOS Y SE RETROCEDE UNO SI
050300*--> EL MES/DIA DE EJECUCION ES ANTERIOR AL MES/DIA DE NACIMIENTO.
050400*--> (VER HISTORIAL 22/10/2001 - YA NO USA FUNCTION INTEGER-OF-
050500*--> DATE, SE CAMBIO POR RESTA DIRECTA DE ANO/MES/DIA.)
050600 070-CALCULA-IDADE SECTION.
050700     IF PAC-DATA-NASC = 0
050800        MOVE "N" TO WKS-IDADE-ATUAL-CONHECIDA
050900        MOVE 0   TO WKS-IDADE-ATUAL
051000     ELSE
051100        MOVE "S" TO WKS-IDADE-ATUAL-CONHECIDA
051200        COMPUTE WKS-IDADE-ATUAL =
051300                WKS-EXEC-ANO - PAC-NASC-ANO
051400        IF WKS-EXEC-MES < PAC-NASC-MES
051500           SUBTRACT 1 FROM WKS-IDADE-ATUAL
051600        ELSE
051700           IF WKS-EXEC-MES = PAC-NASC-MES AND
051800              WKS-EXEC-DIA < PAC-NASC-DIA
051900              SUBTRACT 1 FROM WKS-IDADE-ATUAL
052000           END-IF
052100        END-IF
052200     END-IF.
052300 070-CALCULA-IDADE-E. EXIT.
052400
052500******************************************************************
052600*    LECTURA GENERICA DO ARCHIVO DE HEMOGRAMAS (CABECERA Y        *
052700*    DETALLE DE PARAMETRO LLEGAN EN EL MISMO ARCHIVO).            *
052800******************************************************************
052900 200-LER-HEMOGRAMA SECTION.
053000*    ESTE MISMO PARRAFO SE USA TANTO PARA LEER UNA CABECERA
053100*    (DESDE 000-MAIN/210) COMO PARA LEER UN DETALLE DE PARAMETRO
053200*    (DESDE 230), PUES AMBOS FORMATOS COMPARTEN EL MISMO FD.
053300     READ HEMOGRAMA-IN
053400        AT END
053500           MOVE "S" TO WKS-FIM-HEMOGRAMA
053600     END-READ.
053700 200-LER-HEMOGRAMA-E. EXIT.
053800
053900 210-PROCESSA-HEMOGRAMA SECTION.
054000*    GUARDA LOS DATOS DE LA CABECERA RECIEN LEIDA, LOCALIZA AL
054100*    PACIENTE DUEÑO (220), REINICIA LOS CONTADORES DE ESTE
054200*    HEMOGRAMA Y RECORRE SUS HEM-QTD-PARAM DETALLES UNO A UNO
054300*    ANTES DE IMPRIMIR EL SUBTOTAL Y PASAR A LA SIGUIENTE CABECERA.
054400     MOVE HEM-ID          TO WKS-HEM-ID-ATUAL
054500     MOVE HEM-PAC-ID       TO WKS-HEM-PAC-ID-ATUAL
054600     MOVE HEM-QTD-PARAM    TO WKS-QTD-PARAM-ESPERADOS
054700     PERFORM 220-LOCALIZA-PACIENTE
054800     MOVE ZERO TO WKS-QTD-PARAM-ANALISADOS WKS-QTD-DESVIOS
054900                  WKS-QTD-LEVE WKS-QTD-MODERADO
055000                  WKS-QTD-GRAVE WKS-QTD-CRITICO
055100     MOVE 1 TO WKS-I
055200     PERFORM 230-LER-PARAMETRO UNTIL WKS-I > WKS-QTD-PARAM-ESPERADOS
055300     PERFORM 520-IMPRIME-QUEBRA
055400     PERFORM 200-LER-HEMOGRAMA.
055500 210-PROCESSA-HEMOGRAMA-E. EXIT.
055600
055700*--> BUSCA EL PACIENTE DO HEMOGRAMA ACTUAL EN LA TABLA CARGADA EM
055800*--> 030-CARREGAR-PACIENTES. SE GUARDA SEXO Y EDAD YA QUE SE
055900*--> USAN EN CADA PARAMETRO DE ESTE MISMO HEMOGRAMA.
056000 220-LOCALIZA-PACIENTE SECTION.
056100     SET WKS-IX-PAC TO 1
056200     SEARCH ALL WKS-PACIENTE
056300        AT END
056400           MOVE SPACES TO WKS-GENERO-ATUAL
056500           MOVE 0      TO WKS-IDADE-ATUAL
056600           MOVE "N"    TO WKS-IDADE-ATUAL-CONHECIDA
056700        WHEN PAC-ID-TAB (WKS-IX-PAC) = WKS-HEM-PAC-ID-ATUAL
056800           MOVE PAC-GENERO-TAB (WKS-IX-PAC) TO WKS-GENERO-ATUAL
056900           MOVE PAC-IDADE-TAB  (WKS-IX-PAC) TO WKS-IDADE-ATUAL
057000           MOVE PAC-IDADE-CONHECIDA-TAB (WKS-IX-PAC) TO
057100                WKS-IDADE-ATUAL-CONHECIDA
057200     END-SEARCH.
057300 220-LOCALIZA-PACIENTE-E. EXIT.
057400
057500 230-LER-PARAMETRO SECTION.
057600*    LEE UN DETALLE DE PARAMETRO (COMPARTE EL 200 CON LA LECTURA
057700*    DE CABECERA), LO ANALIZA Y AVANZA EL CONTADOR WKS-I QUE
057800*    CONTROLA EL PERFORM ... UNTIL DE 210-PROCESSA-HEMOGRAMA.
057900     PERFORM 200-LER-HEMOGRAMA
058000     PERFORM 240-ANALISA-PARAMETRO
058100     ADD 1 TO WKS-I.
058200 230-LER-PARAMETRO-E. EXIT.
058300
058400******************************************************************
058500*    ANALISIS DEL PARAMETRO: COMPARA EL VALOR LEIDO CONTRA LA      *
058600*    FAIXA DE REFERENCIA OBTENIDA EN 100-OBTER-FAIXA; SI QUEDA      *
058700*    FUERA DE RANGO, MANDA A CALCULAR EL DESVIO.                    *
058800******************************************************************
058900 240-ANALISA-PARAMETRO SECTION.
059000     ADD 1 TO WKS-QTD-PARAM-ANALISADOS
059100     PERFORM 100-OBTER-FAIXA
059200     IF PAR-VALOR >= WKS-FAIXA-MINIMO AND
059300        PAR-VALOR <= WKS-FAIXA-MAXIMO THEN
059400        NEXT SENTENCE
059500     ELSE
059600        PERFORM 300-CALCULA-DESVIO
059700     END-IF.
059800 240-ANALISA-PARAMETRO-E. EXIT.
059900
060000******************************************************************
060100*    FAIXA DE REFERENCIA POR TIPO DE PARAMETRO, SEGUN SEXO Y       *
060200*    EDAD DEL PACIENTE CUANDO EL TIPO LO REQUIERE (HEMOGLOBINA,    *
060300*    HEMATOCRITO, ERITROCITOS); LOS DEMAS TIPOS USAN FAIXA FIJA.    *
060400******************************************************************
060500 100-OBTER-FAIXA SECTION.
060600*    LIMPIA LA FAIXA DE LA LLAMADA ANTERIOR ANTES DE EVALUAR EL
060700*    TIPO DE PARAMETRO ACTUAL.
060800     MOVE ZERO   TO WKS-FAIXA-MINIMO WKS-FAIXA-MAXIMO
060900     MOVE SPACES TO WKS-FAIXA-UNIDADE
061000*    LOS SIETE TIPOS SIGUIENTES TIENEN FAIXA FIJA (NO VARIA POR
061100*    SEXO NI EDAD DEL PACIENTE); LOS TRES QUE SI VARIAN (SANGRE
061200*    ROJA) SE DELEGAN A SUS PROPIOS PARRAFOS 110/120/130.
061300     EVALUATE PAR-TIPO
061400*       GLOBULOS BLANCOS TOTALES.
061500        WHEN "LEUCOCITOS"
061600           MOVE    4000.0000 TO WKS-FAIXA-MINIMO
061700           MOVE   11000.0000 TO WKS-FAIXA-MAXIMO
061800           MOVE "/uL"        TO WKS-FAIXA-UNIDADE
061900*       CONTEO DE PLAQUETAS (COAGULACION).
062000        WHEN "PLAQUETAS"
062100           MOVE  150000.0000 TO WKS-FAIXA-MINIMO
062200           MOVE  450000.0000 TO WKS-FAIXA-MAXIMO
062300           MOVE "/uL"        TO WKS-FAIXA-UNIDADE
062400*       NEUTROFILOS (SUBTIPO DE GLOBULO BLANCO).
062500        WHEN "NEUTROFILOS"
062600           MOVE    1500.0000 TO WKS-FAIXA-MINIMO
062700           MOVE    7500.0000 TO WKS-FAIXA-MAXIMO
062800           MOVE "/uL"        TO WKS-FAIXA-UNIDADE
062900*       LINFOCITOS (SUBTIPO DE GLOBULO BLANCO).
063000        WHEN "LINFOCITOS"
063100           MOVE    1000.0000 TO WKS-FAIXA-MINIMO
063200           MOVE    4000.0000 TO WKS-FAIXA-MAXIMO
063300           MOVE "/uL"        TO WKS-FAIXA-UNIDADE
063400*       MONOCITOS (SUBTIPO DE GLOBULO BLANCO).
063500        WHEN "MONOCITOS"
063600           MOVE     200.0000 TO WKS-FAIXA-MINIMO
063700           MOVE     800.0000 TO WKS-FAIXA-MAXIMO
063800           MOVE "/uL"        TO WKS-FAIXA-UNIDADE
063900*       EOSINOFILOS (SUBTIPO DE GLOBULO BLANCO).
064000        WHEN "EOSINOFILOS"
064100           MOVE      50.0000 TO WKS-FAIXA-MINIMO
064200           MOVE     500.0000 TO WKS-FAIXA-MAXIMO
064300           MOVE "/uL"        TO WKS-FAIXA-UNIDADE
064400*       BASOFILOS (SUBTIPO DE GLOBULO BLANCO, EL MENOS COMUN).
064500        WHEN "BASOFILOS"
064600           MOVE       0.0000 TO WKS-FAIXA-MINIMO
064700           MOVE     100.0000 TO WKS-FAIXA-MAXIMO
064800           MOVE "/uL"        TO WKS-FAIXA-UNIDADE
064900*       HEMOGLOBINA: FAIXA DEPENDE DE SEXO Y EDAD, VER 110.
065000        WHEN "HEMOGLOBINA"
065100           PERFORM 110-FAIXA-HEMOGLOBINA
065200*       HEMATOCRITO: FAIXA DEPENDE DE SEXO, VER 120.
065300        WHEN "HEMATOCRITO"
065400           PERFORM 120-FAIXA-HEMATOCRITO
065500*       ERITROCITOS: FAIXA DEPENDE DE SEXO, VER 130.
065600        WHEN "ERITROCITOS"
065700           PERFORM 130-FAIXA-ERITROCITOS
065800*       TIPO NO RECONOCIDO (P.EJ. VCM/HCM/CHCM/RDW, SIN FAIXA
065900*       DEFINIDA EN EL SISTEMA ORIGEN): FAIXA ABIERTA PARA QUE
066000*       NUNCA SE MARQUE COMO DESVIO.
066100        WHEN OTHER
066200           MOVE        0.0000 TO WKS-FAIXA-MINIMO
066300           MOVE  9999999.9999 TO WKS-FAIXA-MAXIMO
066400     END-EVALUATE.
066500 100-OBTER-FAIXA-E. EXIT.
066600
066700*   14/11/1988 PEDR - FAIXA POR SEXO.  09/05/1990 PEDR - FAIXA
066800*   DIFERENCIADA PARA NIÑO (6-11) Y ADOLESCENTE (12-17).
066900*   LA PRECEDENCIA ES: NIÑO, LUEGO ADOLESCENTE, LUEGO ADULTO;
067000*   SI LA EDAD NO SE PUDO CALCULAR (PAC-DATA-NASC EN CEROS O
067100*   PACIENTE NO ENCONTRADO) SE CAE DIRECTO A LA FAIXA DE ADULTO.
067200 110-FAIXA-HEMOGLOBINA SECTION.
067300*    BANDA PEDIATRICA (6 A 11 AÑOS), UNICA (NO SE DIFERENCIA
067400*    POR SEXO A ESTA EDAD).
067500     IF IDADE-ATUAL-CONHECIDA AND
067600        WKS-IDADE-ATUAL >= 6 AND WKS-IDADE-ATUAL < 12
067700        MOVE 11.5 TO WKS-FAIXA-MINIMO
067800        MOVE 15.5 TO WKS-FAIXA-MAXIMO
067900     ELSE
068000*       BANDA ADOLESCENTE (12 A 17 AÑOS), YA DIFERENCIADA POR
068100*       SEXO.
068200        IF IDADE-ATUAL-CONHECIDA AND
068300           WKS-IDADE-ATUAL >= 12 AND WKS-IDADE-ATUAL < 18
068400           IF WKS-GENERO-ATUAL = "MALE"
068500              MOVE 13.0 TO WKS-FAIXA-MINIMO
068600              MOVE 16.0 TO WKS-FAIXA-MAXIMO
068700           ELSE
068800              MOVE 12.0 TO WKS-FAIXA-MINIMO
068900              MOVE 16.0 TO WKS-FAIXA-MAXIMO
069000           END-IF
069100        ELSE
069200*          BANDA ADULTA (18 O MAS, O EDAD DESCONOCIDA), POR
069300*          SEXO.
069400           IF WKS-GENERO-ATUAL = "MALE"
069500              MOVE 13.5 TO WKS-FAIXA-MINIMO
069600              MOVE 17.5 TO WKS-FAIXA-MAXIMO
069700           ELSE
069800              MOVE 12.0 TO WKS-FAIXA-MINIMO
069900              MOVE 16.0 TO WKS-FAIXA-MAXIMO
070000           END-IF
070100        END-IF
070200     END-IF
070300     MOVE "g/dL" TO WKS-FAIXA-UNIDADE.
070400 110-FAIXA-HEMOGLOBINA-E. EXIT.
070500
070600 120-FAIXA-HEMATOCRITO SECTION.
070700*    HEMATOCRITO NO TIENE BANDA PEDIATRICA/ADOLESCENTE EN ESTA
070800*    APLICACION, SOLO DIFERENCIA POR SEXO DEL ADULTO.
070900     IF WKS-GENERO-ATUAL = "MALE"
071000        MOVE 40.0 TO WKS-FAIXA-MINIMO
071100        MOVE 52.0 TO WKS-FAIXA-MAXIMO
071200     ELSE
071300        MOVE 36.0 TO WKS-FAIXA-MINIMO
071400        MOVE 48.0 TO WKS-FAIXA-MAXIMO
071500     END-IF
071600     MOVE "%" TO WKS-FAIXA-UNIDADE.
071700 120-FAIXA-HEMATOCRITO-E. EXIT.
071800
071900 130-FAIXA-ERITROCITOS SECTION.
072000*    IGUAL QUE HEMATOCRITO: SOLO DIFERENCIA POR SEXO, SIN
072100*    BANDA INFANTIL/ADOLESCENTE.
072200     IF WKS-GENERO-ATUAL = "MALE"
072300        MOVE 4.5 TO WKS-FAIXA-MINIMO
072400        MOVE 6.0 TO WKS-FAIXA-MAXIMO
072500     ELSE
072600        MOVE 4.0 TO WKS-FAIXA-MINIMO
072700        MOVE 5.5 TO WKS-FAIXA-MAXIMO
072800     END-IF
072900     MOVE "milhoes/uL" TO WKS-FAIXA-UNIDADE.
073000 130-FAIXA-ERITROCITOS-E. EXIT.
073100
073200******************************************************************
073300*    MONTA Y GRABA EL REGISTRO DE DESVIO PARA EL PARAMETRO FUERA  *
073400*    DE FAIXA; CLASIFICA SEVERIDAD Y GENERA EL TEXTO DESCRITIVO.  *
073500******************************************************************
073600 300-CALCULA-DESVIO SECTION.
073700*    SOLO SE LLAMA CUANDO 240-ANALISA-PARAMETRO YA DETERMINO QUE
073800*    EL VALOR QUEDO FUERA DE [MINIMO, MAXIMO]; AQUI SE ARMA EL
073900*    REGISTRO COMPLETO DE DESVIO Y SE ACTUALIZAN LOS CONTADORES.
074000     ADD 1 TO WKS-QTD-DESVIOS
074100     MOVE WKS-HEM-ID-ATUAL    TO DSV-HEM-ID
074200     MOVE PAR-TIPO            TO DSV-TIPO
074300     MOVE PAR-VALOR           TO DSV-VALOR-ENCONTRADO
074400     MOVE WKS-FAIXA-MINIMO    TO DSV-VR-MINIMO
074500     MOVE WKS-FAIXA-MAXIMO    TO DSV-VR-MAXIMO
074600*    PORCENTAJE DE DESVIO: SI EL VALOR QUEDO POR DEBAJO DEL
074700*    MINIMO SE MIDE CONTRA EL MINIMO (CUANTO FALTA); SI QUEDO
074800*    POR ARRIBA DEL MAXIMO SE MIDE CONTRA EL MAXIMO (CUANTO
074900*    SOBRA). WKS-DIRECAO-DESVIO QUEDA GRABADA PARA 330 Y PARA
075000*    LA EXCEPCION DE ANEMIA MAS ABAJO.
075100     IF PAR-VALOR < WKS-FAIXA-MINIMO
075200        MOVE "B" TO WKS-DIRECAO-DESVIO
075300        COMPUTE WKS-PERCENTUAL-CALC ROUNDED =
075400                ((WKS-FAIXA-MINIMO - PAR-VALOR) /
075500                  WKS-FAIXA-MINIMO) * 100
075600     ELSE
075700        MOVE "A" TO WKS-DIRECAO-DESVIO
075800        COMPUTE WKS-PERCENTUAL-CALC ROUNDED =
075900                ((PAR-VALOR - WKS-FAIXA-MAXIMO) /
076000                  WKS-FAIXA-MAXIMO) * 100
076100     END-IF
076200     MOVE WKS-PERCENTUAL-CALC TO DSV-PERCENTUAL
076300     PERFORM 310-CLASSIFICA-SEVERIDADE
076400*    LA HEMOGLOBINA BAJA TIENE SU PROPIO TEXTO ("ANEMIA
076500*    DETECTADA"); TODO LO DEMAS USA EL TEXTO GENERAL.
076600     IF PAR-TIPO = "HEMOGLOBINA" AND DESVIO-ABAIXO
076700        PERFORM 320-MONTA-DESCRICAO-ANEMIA
076800     ELSE
076900        PERFORM 330-MONTA-DESCRICAO-GERAL
077000     END-IF
077100     WRITE REG-DESVIO-OUT
077200     IF FS-DESVIO NOT = 0
077300        DISPLAY "ERRO AO GRAVAR DESVIO-OUT, STATUS: " FS-DESVIO
077400     END-IF
077500*    ACUMULA EL DESVIO EN EL CONTADOR DE SU SEVERIDAD PARA EL
077600*    SUBTOTAL DEL HEMOGRAMA (520) Y EL TOTAL GENERAL (600).
077700     EVALUATE DSV-SEVERIDADE
077800        WHEN "LEVE"     ADD 1 TO WKS-QTD-LEVE
077900        WHEN "MODERADO" ADD 1 TO WKS-QTD-MODERADO
078000        WHEN "GRAVE"    ADD 1 TO WKS-QTD-GRAVE
078100        WHEN OTHER      ADD 1 TO WKS-QTD-CRITICO
078200     END-EVALUATE
078300     PERFORM 510-IMPRIME-DETALHE.
078400 300-CALCULA-DESVIO-E. EXIT.
078500
078600*   02/07/1987 EEDR - CLASIFICACION DE SEVERIDAD DEL DESVIO,
078700*   EMBUTIDA AQUI MISMO (SIN MODULO APARTE, SEGUN SE ACORDO
078800*   CON EL AREA).
078900 310-CLASSIFICA-SEVERIDADE SECTION.
079000*    CUATRO FRANJAS SOBRE WKS-PERCENTUAL-CALC, YA CALCULADO EN
079100*    300-CALCULA-DESVIO. LOS CORTES (20/50/100%) SON LOS QUE
079200*    USA EL AREA DE LABORATORIO PARA DECIDIR SI AVISAN AL
079300*    MEDICO DE GUARDIA DE INMEDIATO (GRAVE/CRITICO) O SI VA EN
079400*    EL REPORTE NORMAL DEL TURNO (LEVE/MODERADO).
079500     EVALUATE TRUE
079600        WHEN WKS-PERCENTUAL-CALC < 20.00
079700           MOVE "LEVE"     TO DSV-SEVERIDADE
079800        WHEN WKS-PERCENTUAL-CALC < 50.00
079900           MOVE "MODERADO" TO DSV-SEVERIDADE
080000        WHEN WKS-PERCENTUAL-CALC < 100.00
080100           MOVE "GRAVE"    TO DSV-SEVERIDADE
080200        WHEN OTHER
080300*          DESVIO DE 100% O MAS (EL VALOR DOBLA O SUPERA EL
080400*          LIMITE DE LA FAIXA): SE CLASIFICA COMO CRITICO.
080500           MOVE "CRITICO"  TO DSV-SEVERIDADE
080600     END-EVALUATE.
080700 310-CLASSIFICA-SEVERIDADE-E. EXIT.
080800
080900*   17/06/1996 EEDR - MENSAJE ESPECIAL DE ANEMIA, VALORES CON
081000*   1 DECIMAL, IGUAL QUE EN EL CASO GENERAL SALVO EL DECIMAL.
081100 320-MONTA-DESCRICAO-ANEMIA SECTION.
081200*    TEXTO FIJO DE ANEMIA, PERSONALIZADO CON EL TRATAMIENTO
081300*    SEGUN EL GENERO DEL PACIENTE (CUANDO SE CONOCE).
081400     IF WKS-GENERO-ATUAL = SPACES
081500        MOVE "adulto"        TO WKS-DESC-GENERO
081600     ELSE
081700        IF WKS-GENERO-ATUAL = "MALE"
081800           MOVE "homem adulto"  TO WKS-DESC-GENERO
081900        ELSE
082000           MOVE "mulher adulta" TO WKS-DESC-GENERO
082100        END-IF
082200     END-IF
082300
082400*    LOS CUATRO VALORES DEL TEXTO (VALOR, MINIMO, MAXIMO,
082500*    PERCENTUAL) PASAN POR 340-COMPACTA-CAMPO PARA QUITAR
082600*    LOS ESPACIOS QUE DEJA EL PIC EDITADO ANTES DE ENTRAR
082700*    AL STRING; SI NO, QUEDARIAN HUECOS EN EL TEXTO FINAL.
082800     COMPUTE WKS-NUM-1D ROUNDED = PAR-VALOR
082900     MOVE WKS-NUM-1D   TO WKS-ED-1D
083000     MOVE WKS-ED-1D    TO WKS-CMP-ENTRA
083100     PERFORM 340-COMPACTA-CAMPO
083200     MOVE WKS-CMP-SAIDA TO WKS-TXT-VALOR
083300
083400     COMPUTE WKS-NUM-1D ROUNDED = WKS-FAIXA-MINIMO
083500     MOVE WKS-NUM-1D   TO WKS-ED-1D
083600     MOVE WKS-ED-1D    TO WKS-CMP-ENTRA
083700     PERFORM 340-COMPACTA-CAMPO
083800     MOVE WKS-CMP-SAIDA TO WKS-TXT-MINIMO
083900
084000     COMPUTE WKS-NUM-1D ROUNDED = WKS-FAIXA-MAXIMO
084100     MOVE WKS-NUM-1D   TO WKS-ED-1D
084200     MOVE WKS-ED-1D    TO WKS-CMP-ENTRA
084300     PERFORM 340-COMPACTA-CAMPO
084400     MOVE WKS-CMP-SAIDA TO WKS-TXT-MAXIMO
084500
084600     COMPUTE WKS-PCT-1D ROUNDED = WKS-PERCENTUAL-CALC
084700     MOVE WKS-PCT-1D   TO WKS-ED-PCT
084800     MOVE WKS-ED-PCT   TO WKS-CMP-ENTRA
084900     PERFORM 340-COMPACTA-CAMPO
085000     MOVE WKS-CMP-SAIDA TO WKS-TXT-PERCENT
085100
085200     MOVE SPACES TO DSV-DESCRICAO
085300     STRING "ANEMIA DETECTADA: Hemoglobina BAIXA ("
085400               DELIMITED BY SIZE
085500            WKS-TXT-VALOR            DELIMITED BY SPACE
085600            " g/dL). Valor de referencia para "
085700               DELIMITED BY SIZE
085800            WKS-DESC-GENERO          DELIMITED BY SIZE
085900            ": "                     DELIMITED BY SIZE
086000            WKS-TXT-MINIMO           DELIMITED BY SPACE
086100            " - "                    DELIMITED BY SIZE
086200            WKS-TXT-MAXIMO           DELIMITED BY SPACE
086300            " g/dL. Desvio de "      DELIMITED BY SIZE
086400            WKS-TXT-PERCENT          DELIMITED BY SPACE
086500            "% abaixo do limite minimo."
086600               DELIMITED BY SIZE
086700       INTO DSV-DESCRICAO.
086800 320-MONTA-DESCRICAO-ANEMIA-E. EXIT.
086900
087000*    TEXTO GENERAL PARA CUALQUIER PARAMETRO FUERA DE FAIXA QUE
087100*    NO SEA LA EXCEPCION DE ANEMIA (320); AQUI EL PERCENTUAL SE
087200*    IMPRIME CON 2 DECIMALES EN VEZ DE 1.
087300 330-MONTA-DESCRICAO-GERAL SECTION.
087400     IF DESVIO-ABAIXO
087500        MOVE "BAIXO" TO WKS-TXT-DIRECAO
087600     ELSE
087700        MOVE "ALTO"  TO WKS-TXT-DIRECAO
087800     END-IF
087900
088000     COMPUTE WKS-NUM-2D ROUNDED = PAR-VALOR
088100     MOVE WKS-NUM-2D   TO WKS-ED-2D
088200     MOVE WKS-ED-2D    TO WKS-CMP-ENTRA
088300     PERFORM 340-COMPACTA-CAMPO
088400     MOVE WKS-CMP-SAIDA TO WKS-TXT-VALOR
088500
088600     COMPUTE WKS-NUM-2D ROUNDED = WKS-FAIXA-MINIMO
088700     MOVE WKS-NUM-2D   TO WKS-ED-2D
088800     MOVE WKS-ED-2D    TO WKS-CMP-ENTRA
088900     PERFORM 340-COMPACTA-CAMPO
089000     MOVE WKS-CMP-SAIDA TO WKS-TXT-MINIMO
089100
089200     COMPUTE WKS-NUM-2D ROUNDED = WKS-FAIXA-MAXIMO
089300     MOVE WKS-NUM-2D   TO WKS-ED-2D
089400     MOVE WKS-ED-2D    TO WKS-CMP-ENTRA
089500     PERFORM 340-COMPACTA-CAMPO
089600     MOVE WKS-CMP-SAIDA TO WKS-TXT-MAXIMO
089700
089800     COMPUTE WKS-PCT-1D ROUNDED = WKS-PERCENTUAL-CALC
089900     MOVE WKS-PCT-1D   TO WKS-ED-PCT
090000     MOVE WKS-ED-PCT   TO WKS-CMP-ENTRA
090100     PERFORM 340-COMPACTA-CAMPO
090200     MOVE WKS-CMP-SAIDA TO WKS-TXT-PERCENT
090300
090400     MOVE SPACES TO DSV-DESCRICAO
090500     STRING PAR-TIPO               DELIMITED BY SPACE
090600            ": "                   DELIMITED BY SIZE
090700            WKS-TXT-DIRECAO        DELIMITED BY SPACE
090800            " ("                   DELIMITED BY SIZE
090900            WKS-TXT-VALOR          DELIMITED BY SPACE
091000            " "                    DELIMITED BY SIZE
091100            WKS-FAIXA-UNIDADE      DELIMITED BY SPACE
091200            "). Faixa de referencia: "
091300               DELIMITED BY SIZE
091400            WKS-TXT-MINIMO         DELIMITED BY SPACE
091500            " - "                  DELIMITED BY SIZE
091600            WKS-TXT-MAXIMO         DELIMITED BY SPACE
091700            " "                    DELIMITED BY SIZE
091800            WKS-FAIXA-UNIDADE      DELIMITED BY SPACE
091900            ". Desvio de "         DELIMITED BY SIZE
092000            WKS-TXT-PERCENT        DELIMITED BY SPACE
092100            "%."                   DELIMITED BY SIZE
092200       INTO DSV-DESCRICAO.
092300 330-MONTA-DESCRICAO-GERAL-E. EXIT.
092400
092500*--> QUITA LOS ESPACIOS A LA IZQUIERDA DE UN CAMPO EDITADO (LOS
092600*--> CAMPOS NUMERICOS EDITADOS DEJAN ESPACIOS DELANTE CUANDO EL
092700*--> VALOR ES CORTO). WKS-CMP-ENTRA/WKS-CMP-SAIDA SE REUTILIZAN
092800*--> CADA VEZ QUE SE ARMA UN TEXTO DE DESCRIPCION O DE REPORTE.
092900 340-COMPACTA-CAMPO SECTION.
093000*    BUSCA LA PRIMERA POSICION SIN ESPACIO EN WKS-CMP-ENTRA
093100*    (15 BYTES) Y COPIA DESDE ALLI HASTA EL FINAL EN
093200*    WKS-CMP-SAIDA. SI TODO EL CAMPO ES ESPACIOS, SAIDA QUEDA
093300*    EN BLANCO.
093400     MOVE 1 TO WKS-CMP-POS
093500     PERFORM 341-AVANCA-POS
093600        UNTIL WKS-CMP-POS > 15
093700           OR WKS-CMP-ENTRA (WKS-CMP-POS:1) NOT = SPACE
093800     MOVE SPACES TO WKS-CMP-SAIDA
093900     IF WKS-CMP-POS <= 15
094000        MOVE WKS-CMP-ENTRA (WKS-CMP-POS:) TO WKS-CMP-SAIDA
094100     END-IF.
094200 340-COMPACTA-CAMPO-E. EXIT.
094300
094400 341-AVANCA-POS SECTION.
094500*    AVANZA UNA POSICION POR VEZ (PARRAFO SEPARADO PARA QUE
094600*    340 PUEDA CONTROLAR LA CONDICION DE SALIDA EN EL PERFORM).
094700     ADD 1 TO WKS-CMP-POS.
094800 341-AVANCA-POS-E. EXIT.
094900
095000******************************************************************
095100*    IMPRESSAO DO RELATORIO DE ANALISE                           *
095200******************************************************************
095300*    TITULO Y FECHA DE EJECUCION, SEGUIDOS DE UNA LINEA EN
095400*    BLANCO ANTES DEL PRIMER DETALLE. NO IMPRIME FECHA DE
095500*    COLETA (VER CHANGE-LOG DE HGMHEM1) NI NUMERO DE PAGINA,
095600*    EL REPORTE NO PAGINA.
095700 500-IMPRIME-CABECALHO SECTION.
095800     MOVE SPACES TO WKS-LINHA-REL
095900     STRING "RELATORIO DE ANALISE DE DESVIOS DE HEMOGRAMA"
096000               DELIMITED BY SIZE
096100       INTO WKS-LINHA-REL
096200     WRITE REG-RELATORIO FROM WKS-LINHA-REL
096300
096400     MOVE SPACES TO WKS-LINHA-REL
096500     STRING "DATA DE EXECUCAO: " DELIMITED BY SIZE
096600            WKS-DATA-EXEC-ED     DELIMITED BY SIZE
096700       INTO WKS-LINHA-REL
096800     WRITE REG-RELATORIO FROM WKS-LINHA-REL
096900
097000     MOVE SPACES TO WKS-LINHA-REL
097100     WRITE REG-RELATORIO FROM WKS-LINHA-REL.
097200 500-IMPRIME-CABECALHO-E. EXIT.
097300
097400 510-IMPRIME-DETALHE SECTION.
097500*    UNA LINEA POR PARAMETRO FUERA DE FAIXA (300-CALCULA-DESVIO
097600*    LA LLAMA DESPUES DE GRABAR EL REGISTRO DE DESVIO). COLUMNAS:
097700*    ID DE HEMOGRAMA, PARAMETRO, VALOR, FAIXA "MIN - MAX" Y
097800*    PERCENTUAL DE DESVIO CON SIGNO "%".
097900     MOVE SPACES         TO WKS-LINHA-DET
098000     MOVE WKS-HEM-ID-ATUAL TO LDET-HEM-ID
098100     MOVE PAR-TIPO        TO LDET-PARAM
098200     COMPUTE WKS-NUM-2D ROUNDED = PAR-VALOR
098300     MOVE WKS-NUM-2D      TO LDET-VALOR
098400
098500     COMPUTE WKS-NUM-2D ROUNDED = WKS-FAIXA-MINIMO
098600     MOVE WKS-NUM-2D      TO WKS-ED-2D
098700     MOVE WKS-ED-2D       TO WKS-CMP-ENTRA
098800     PERFORM 340-COMPACTA-CAMPO
098900     MOVE WKS-CMP-SAIDA   TO WKS-TXT-MINIMO
099000     COMPUTE WKS-NUM-2D ROUNDED = WKS-FAIXA-MAXIMO
099100     MOVE WKS-NUM-2D      TO WKS-ED-2D
099200     MOVE WKS-ED-2D       TO WKS-CMP-ENTRA
099300     PERFORM 340-COMPACTA-CAMPO
099400     MOVE WKS-CMP-SAIDA   TO WKS-TXT-MAXIMO
099500     MOVE SPACES TO LDET-FAIXA
099600     STRING WKS-TXT-MINIMO DELIMITED BY SPACE
099700            " - "          DELIMITED BY SIZE
099800            WKS-TXT-MAXIMO DELIMITED BY SPACE
099900       INTO LDET-FAIXA
100000
100100     COMPUTE WKS-PCT-1D ROUNDED = WKS-PERCENTUAL-CALC
100200     MOVE WKS-PCT-1D      TO WKS-ED-PCT
100300     MOVE WKS-ED-PCT      TO WKS-CMP-ENTRA
100400     PERFORM 340-COMPACTA-CAMPO
100500     MOVE SPACES TO LDET-PCT
100600     STRING WKS-CMP-SAIDA DELIMITED BY SPACE
100700            "%"           DELIMITED BY SIZE
100800       INTO LDET-PCT
100900
101000     MOVE DSV-SEVERIDADE  TO LDET-SEVER
101100     WRITE REG-RELATORIO FROM WKS-LINHA-DET.
101200 510-IMPRIME-DETALHE-E. EXIT.
101300
101400*--> SUBTOTAL AO TERMINAR DE PROCESSAR TODOS LOS PARAMETROS DE UM
101500*--> HEMOGRAMA; ACUMULA LOS CONTADORES GENERALES DO REPORTE.
101600*--> ES LA QUEBRA DE CONTROL POR HEMOGRAMA: SE DISPARA DESDE
101700*--> 210-PROCESSA-HEMOGRAMA CUANDO SE TERMINAN DE LEER LOS
101800*--> HEM-QTD-PARAM REGISTROS PARAMETRO DE ESE HEMOGRAMA.
101900 520-IMPRIME-QUEBRA SECTION.
102000     MOVE WKS-QTD-PARAM-ANALISADOS TO WKS-ED-CONT
102100     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
102200     PERFORM 340-COMPACTA-CAMPO
102300     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-1
102400
102500     MOVE WKS-QTD-DESVIOS TO WKS-ED-CONT
102600     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
102700     PERFORM 340-COMPACTA-CAMPO
102800     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-2
102900
103000     MOVE WKS-QTD-LEVE TO WKS-ED-CONT
103100     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
103200     PERFORM 340-COMPACTA-CAMPO
103300     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-3
103400
103500     MOVE WKS-QTD-MODERADO TO WKS-ED-CONT
103600     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
103700     PERFORM 340-COMPACTA-CAMPO
103800     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-4
103900
104000     MOVE WKS-QTD-GRAVE TO WKS-ED-CONT
104100     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
104200     PERFORM 340-COMPACTA-CAMPO
104300     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-5
104400
104500     MOVE WKS-QTD-CRITICO TO WKS-ED-CONT
104600     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
104700     PERFORM 340-COMPACTA-CAMPO
104800     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-6
104900
105000     MOVE SPACES TO WKS-LINHA-REL
105100     STRING "TOTAL HEMOGRAMA "       DELIMITED BY SIZE
105200            WKS-HEM-ID-ATUAL         DELIMITED BY SPACE
105300            ": "                     DELIMITED BY SIZE
105400            WKS-TXT-CONT-1           DELIMITED BY SPACE
105500            " parametros analisados, "
105600               DELIMITED BY SIZE
105700            WKS-TXT-CONT-2           DELIMITED BY SPACE
105800            " desvios ("             DELIMITED BY SIZE
105900            WKS-TXT-CONT-3           DELIMITED BY SPACE
106000            " LEVE, "                DELIMITED BY SIZE
106100            WKS-TXT-CONT-4           DELIMITED BY SPACE
106200            " MODERADO, "            DELIMITED BY SIZE
106300            WKS-TXT-CONT-5           DELIMITED BY SPACE
106400            " GRAVE, "               DELIMITED BY SIZE
106500            WKS-TXT-CONT-6           DELIMITED BY SPACE
106600            " CRITICO)"              DELIMITED BY SIZE
106700       INTO WKS-LINHA-REL
106800     WRITE REG-RELATORIO FROM WKS-LINHA-REL
106900
107000     ADD 1                        TO WKS-QTD-HEMOGRAMAS-GERAL
107100     ADD WKS-QTD-PARAM-ANALISADOS TO WKS-QTD-PARAM-GERAL
107200     ADD WKS-QTD-DESVIOS          TO WKS-QTD-DESVIOS-GERAL
107300     ADD WKS-QTD-LEVE             TO WKS-QTD-LEVE-GERAL
107400     ADD WKS-QTD-MODERADO         TO WKS-QTD-MODERADO-GERAL
107500     ADD WKS-QTD-GRAVE            TO WKS-QTD-GRAVE-GERAL
107600     ADD WKS-QTD-CRITICO          TO WKS-QTD-CRITICO-GERAL.
107700 520-IMPRIME-QUEBRA-E. EXIT.
107800
107900*   05/03/2003 EEDR - TOTAL GERAL AO FINAL DO REPORTE.
108000*    MISMA LOGICA QUE 520, PERO SOBRE LOS ACUMULADORES "-GERAL"
108100*    QUE 520 VA SUMANDO HEMOGRAMA POR HEMOGRAMA; SE EJECUTA UNA
108200*    SOLA VEZ, AL LLEGAR A FIN DE ARQUIVO.
108300 600-IMPRIME-TOTAL-GERAL SECTION.
108400     MOVE WKS-QTD-HEMOGRAMAS-GERAL TO WKS-ED-CONT
108500     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
108600     PERFORM 340-COMPACTA-CAMPO
108700     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-1
108800
108900     MOVE WKS-QTD-PARAM-GERAL TO WKS-ED-CONT
109000     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
109100     PERFORM 340-COMPACTA-CAMPO
109200     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-2
109300
109400     MOVE WKS-QTD-DESVIOS-GERAL TO WKS-ED-CONT
109500     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
109600     PERFORM 340-COMPACTA-CAMPO
109700     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-3
109800
109900     MOVE WKS-QTD-LEVE-GERAL TO WKS-ED-CONT
110000     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
110100     PERFORM 340-COMPACTA-CAMPO
110200     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-4
110300
110400     MOVE WKS-QTD-MODERADO-GERAL TO WKS-ED-CONT
110500     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
110600     PERFORM 340-COMPACTA-CAMPO
110700     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-5
110800
110900     MOVE WKS-QTD-GRAVE-GERAL TO WKS-ED-CONT
111000     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
111100     PERFORM 340-COMPACTA-CAMPO
111200     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-6
111300
111400     MOVE WKS-QTD-CRITICO-GERAL TO WKS-ED-CONT
111500     MOVE WKS-ED-CONT  TO WKS-CMP-ENTRA
111600     PERFORM 340-COMPACTA-CAMPO
111700     MOVE WKS-CMP-SAIDA TO WKS-TXT-CONT-7
111800
111900     MOVE SPACES TO WKS-LINHA-REL
112000     WRITE REG-RELATORIO FROM WKS-LINHA-REL
112100     MOVE SPACES TO WKS-LINHA-REL
112200     STRING "TOTAL GERAL: "          DELIMITED BY SIZE
112300            WKS-TXT-CONT-1           DELIMITED BY SPACE
112400            " hemogramas, "          DELIMITED BY SIZE
112500            WKS-TXT-CONT-2           DELIMITED BY SPACE
112600            " parametros analisados, "
112700               DELIMITED BY SIZE
112800            WKS-TXT-CONT-3           DELIMITED BY SPACE
112900            " desvios ("             DELIMITED BY SIZE
113000            WKS-TXT-CONT-4           DELIMITED BY SPACE
113100            " LEVE, "                DELIMITED BY SIZE
113200            WKS-TXT-CONT-5           DELIMITED BY SPACE
113300            " MODERADO, "            DELIMITED BY SIZE
113400            WKS-TXT-CONT-6           DELIMITED BY SPACE
113500            " GRAVE, "               DELIMITED BY SIZE
113600            WKS-TXT-CONT-7           DELIMITED BY SPACE
113700            " CRITICO)"              DELIMITED BY SIZE
113800       INTO WKS-LINHA-REL
113900     WRITE REG-RELATORIO FROM WKS-LINHA-REL.
114000 600-IMPRIME-TOTAL-GERAL-E. EXIT.
114100
114200 900-FECHAR-ARQUIVOS SECTION.
114300*    RUTINA DE CIERRE UNICA, LLAMADA TANTO DESDE EL FIN NORMAL
114400*    DEL BATCH (000-MAIN) COMO DESDE CUALQUIER ABORT DE
114500*    010-ABRIR-ARQUIVOS, PARA NO DEJAR ARCHIVOS ABIERTOS SI EL
114600*    JOB TERMINA ANTES DE TIEMPO.
114700     CLOSE PACIENTE-IN
114800           HEMOGRAMA-IN
114900           DESVIO-OUT
115000           REPORT-OUT.
115100 900-FECHAR-ARQUIVOS-E. EXIT.
