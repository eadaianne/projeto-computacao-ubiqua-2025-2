000100******************************************************************
000200*                    C O P Y   H G M H E M 1                    *
000300******************************************************************
000400* APLICACION  : LABORATORIO CLINICO - HEMOGRAMA                  *
000500* MIEMBRO     : HGMHEM1                                          *
000600* DESCRIPCION : LAYOUT DE CABECERA DE HEMOGRAMA (HEMOGRAMA-IN).  *
000700*             : CADA CABECERA VA SEGUIDA DE HEM-QTD-PARAM        *
000800*             : REGISTROS PARAMETRO (COPY HGMPAR1), EN EL MISMO  *
000900*             : ARCHIVO, ANTES DE LA SIGUIENTE CABECERA.         *
001000******************************************************************
001100*   1986-04-11  EEDR  ESTRUCTURA ORIGINAL.                       *
001200*   1994-02-20  PEDR  SE AGREGA REDEFINES DE FECHA DE COLETA     *
001300*                     PARA UNA FUTURA VALIDACION DE ANTIGUEDAD   *
001400*                     DE LA MUESTRA; A LA FECHA EL REPORTE NO    *
001500*                     LA IMPRIME, SOLO SE USA ANO/MES/DIA PARA   *
001600*                     ESA VALIDACION CUANDO APLIQUE.             *
001700*   2002-07-16  EEDR  SE AGREGAN CONDITION-NAMES DE HEM-STATUS   *
001800*                     PARA DOCUMENTAR LOS VALORES QUE TRAE EL    *
001900*                     EXTRACTOR; EL PROGRAMA LOS RECIBE COMO     *
002000*                     PASO (NO SE VALIDAN EN HGM1AN01).          *
002100******************************************************************
002200 01  REG-HEMOGRAMA-IN.
002300     05  HEM-ID                       PIC X(10).
002400     05  HEM-PAC-ID                   PIC X(10).
002500     05  HEM-DATA-COLETA              PIC 9(08).
002600     05  HEM-DATA-COLETA-R REDEFINES HEM-DATA-COLETA.
002700         10  HEM-COL-ANO               PIC 9(04).
002800         10  HEM-COL-MES               PIC 9(02).
002900         10  HEM-COL-DIA               PIC 9(02).
003000     05  HEM-STATUS                   PIC X(12).
003100         88  HEM-STATUS-FINALIZADO    VALUE "FINAL".
003200         88  HEM-STATUS-PRELIMINAR    VALUE "PRELIMINAR".
003300         88  HEM-STATUS-CORRIGIDO     VALUE "CORRIGIDO".
003400     05  HEM-QTD-PARAM                PIC 9(03).
003500     05  FILLER                       PIC X(05) VALUE SPACES.
003600*    RESERVADO PARA EXPANSION FUTURA DEL LAYOUT DE CABECERA.
003700     05  FILLER                       PIC X(20) VALUE SPACES.
