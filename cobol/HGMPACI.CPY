000100******************************************************************
000200*                    C O P Y   H G M P A C I                    *
000300******************************************************************
000400* APLICACION  : LABORATORIO CLINICO - HEMOGRAMA                  *
000500* MIEMBRO     : HGMPACI                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE PACIENTES (PACIENTE-IN).   *
000700*             : UN REGISTRO POR PACIENTE, CLAVE PAC-ID.          *
000800*             : PAC-IDADE NO VIENE EN EL ARCHIVO, SE DERIVA EN   *
000900*             : TIEMPO DE EJECUCION A PARTIR DE PAC-DATA-NASC.   *
001000******************************************************************
001100*   1986-04-11  EEDR  ESTRUCTURA ORIGINAL.                       *
001200*   1991-09-03  PEDR  SE AGREGA REDEFINES DE FECHA NACIMIENTO    *
001300*                     PARA USO DEL CALCULO DE EDAD.              *
001400*   1999-01-08  EEDR  REVISION Y2K - PAC-DATA-NASC YA TRAE EL    *
001500*                     SIGLO COMPLETO (CCYYMMDD), NO SE REQUIERE  *
001600*                     VENTANA DE SIGLO.                          *
001700*   2002-07-16  EEDR  SE AGREGAN CONDITION-NAMES DE PAC-GENERO   *
001800*                     PARA EVITAR LITERALES SUELTOS EN LOS       *
001900*                     PROGRAMAS QUE CONSULTAN EL MAESTRO.        *
002000******************************************************************
002100 01  REG-PACIENTE-IN.
002200     05  PAC-ID                       PIC X(10).
002300     05  PAC-NOME                     PIC X(40).
002400     05  PAC-GENERO                   PIC X(06).
002500         88  PAC-SEXO-MASCULINO       VALUE "MALE".
002600         88  PAC-SEXO-FEMENINO        VALUE "FEMALE".
002700     05  PAC-DATA-NASC                PIC 9(08).
002800     05  PAC-DATA-NASC-R REDEFINES PAC-DATA-NASC.
002900         10  PAC-NASC-ANO              PIC 9(04).
003000         10  PAC-NASC-MES              PIC 9(02).
003100         10  PAC-NASC-DIA              PIC 9(02).
003200     05  FILLER                       PIC X(10) VALUE SPACES.
003300*    RESERVADO PARA EXPANSION FUTURA DEL LAYOUT DE PACIENTE.
003400     05  FILLER                       PIC X(20) VALUE SPACES.
