000100******************************************************************
000200*                    C O P Y   H G M D S V 1                    *
000300******************************************************************
000400* APLICACION  : LABORATORIO CLINICO - HEMOGRAMA                  *
000500* MIEMBRO     : HGMDSV1                                          *
000600* DESCRIPCION : LAYOUT DE SALIDA DE DESVIO (DESVIO-OUT). UN      *
000700*             : REGISTRO POR PARAMETRO FUERA DE RANGO, EN EL     *
000800*             : ORDEN EN QUE SE DETECTA (POR HEMOGRAMA, POR      *
000900*             : ORDEN DE PARAMETRO DENTRO DEL HEMOGRAMA).        *
001000******************************************************************
001100*   1986-04-11  EEDR  ESTRUCTURA ORIGINAL.                       *
001200*   1999-01-08  EEDR  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS  *
001300*                     EN ESTE LAYOUT.                            *
001400*   2002-07-16  EEDR  SE AGREGAN CONDITION-NAMES DE DSV-         *
001500*                     SEVERIDADE PARA EVITAR LITERALES SUELTOS   *
001600*                     EN LOS PROGRAMAS QUE LEAN ESTE ARCHIVO     *
001700*                     DE SALIDA (POR EJEMPLO, UN FUTURO          *
001800*                     EXTRACTOR DE SOLO LOS DESVIOS GRAVES).     *
001900******************************************************************
002000 01  REG-DESVIO-OUT.
002100     05  DSV-HEM-ID                   PIC X(10).
002200     05  DSV-TIPO                     PIC X(12).
002300     05  DSV-VALOR-ENCONTRADO         PIC S9(7)V9(4).
002400     05  DSV-VR-MINIMO                PIC S9(7)V9(4).
002500     05  DSV-VR-MAXIMO                PIC S9(7)V9(4).
002600     05  DSV-PERCENTUAL               PIC S9(5)V9(2).
002700     05  DSV-SEVERIDADE               PIC X(08).
002800         88  DSV-SEVER-LEVE           VALUE "LEVE".
002900         88  DSV-SEVER-MODERADO       VALUE "MODERADO".
003000         88  DSV-SEVER-GRAVE          VALUE "GRAVE".
003100         88  DSV-SEVER-CRITICO        VALUE "CRITICO".
003200     05  DSV-DESCRICAO                PIC X(200).
003300     05  FILLER                       PIC X(04) VALUE SPACES.
003400*    RESERVADO PARA EXPANSION FUTURA DEL LAYOUT DE DESVIO.
003500     05  FILLER                       PIC X(20) VALUE SPACES.
