000100******************************************************************
000200*                    C O P Y   H G M P A R 1                    *
000300******************************************************************
000400* APLICACION  : LABORATORIO CLINICO - HEMOGRAMA                  *
000500* MIEMBRO     : HGMPAR1                                          *
000600* DESCRIPCION : LAYOUT DE DETALLE DE PARAMETRO DEL HEMOGRAMA     *
000700*             : (PARAMETRO, HIJO DE HEMOGRAMA-IN). PAR-VALOR     *
000800*             : VIENE CON SIGNO Y 4 DECIMALES PARA CUBRIR DESDE  *
000900*             : PORCENTAJES HASTA CONTEOS EN /uL.                *
001000******************************************************************
001100*   1986-04-11  EEDR  ESTRUCTURA ORIGINAL.                       *
001200*   2002-07-16  EEDR  SE AGREGAN CONDITION-NAMES DE PAR-TIPO     *
001300*                     CON LOS DIEZ TIPOS QUE RECONOCE 100-OBTER- *
001400*                     FAIXA DE HGM1AN01; CUALQUIER OTRO VALOR    *
001500*                     CAE EN LA FAIXA POR DEFECTO DE ESE         *
001600*                     PARRAFO (NO SE AGREGA TIPO NUEVO AQUI).    *
001700******************************************************************
001800 01  REG-PARAMETRO-IN.
001900     05  PAR-TIPO                     PIC X(12).
002000         88  PAR-TIPO-LEUCOCITOS      VALUE "LEUCOCITOS".
002100         88  PAR-TIPO-PLAQUETAS       VALUE "PLAQUETAS".
002200         88  PAR-TIPO-NEUTROFILOS     VALUE "NEUTROFILOS".
002300         88  PAR-TIPO-LINFOCITOS      VALUE "LINFOCITOS".
002400         88  PAR-TIPO-MONOCITOS       VALUE "MONOCITOS".
002500         88  PAR-TIPO-EOSINOFILOS     VALUE "EOSINOFILOS".
002600         88  PAR-TIPO-BASOFILOS       VALUE "BASOFILOS".
002700         88  PAR-TIPO-HEMOGLOBINA     VALUE "HEMOGLOBINA".
002800         88  PAR-TIPO-HEMATOCRITO     VALUE "HEMATOCRITO".
002900         88  PAR-TIPO-ERITROCITOS     VALUE "ERITROCITOS".
003000     05  PAR-VALOR                    PIC S9(7)V9(4).
003100     05  PAR-UNIDADE                  PIC X(12).
003200     05  FILLER                       PIC X(08) VALUE SPACES.
003300*    RESERVADO PARA EXPANSION FUTURA DEL LAYOUT DE PARAMETRO.
003400     05  FILLER                       PIC X(20) VALUE SPACES.
